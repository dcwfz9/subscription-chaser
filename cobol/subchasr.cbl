000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF THE CARD CENTER                00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  SUBCHASR                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  R. W. KEMP                                            00000700
000800*                                                                 00000800
000900* SUBSCRIPTION CHASER - READS THE CARDHOLDER'S STATEMENT          00000900
001000* TRANSACTION EXTRACT(S) (CONCATENATED UNDER ONE DD BY THE        00001000
001100* RUN JCL), MERGES AND DE-DUPLICATES THEM, APPLIES THE            00001100
001200* CARDHOLDER'S OWN EXCLUSION LIST, AND PRINTS A FOUR-SECTION      00001200
001300* SUMMARY OF RECURRING CHARGES, SUBSCRIPTION-LOOKING CHARGES,     00001300
001400* TOP VENDORS BY SPEND, AND THE MOST EXPENSIVE INDIVIDUAL         00001400
001500* CHARGES.                                                        00001500
001600*                                                                 00001600
001700* THIS JOB FOLLOWS BANK-STATEMENT SIGN CONVENTION THROUGHOUT -    00001700
001800* PURCHASES ARE NEGATIVE, CREDITS/REFUNDS ARE POSITIVE, SO THE    00001800
001900* "BIGGEST" CHARGE OR VENDOR IS THE MOST NEGATIVE ONE.  EVERY     00001900
002000* SORT IN THIS JOB IS A PLAIN ASCENDING SORT FOR THAT REASON -    00002000
002100* DO NOT "FIX" IT TO DESCENDING WITHOUT RE-READING THE ABOVE.     00002100
002200*                                                                 00002200
002300* CALLS CHGSORT TO RANK THE TOP-VENDOR, MOST-EXPENSIVE, AND       00002300
002400* RECURRING-CHARGE LISTS.  THE FLAGGED-SUBSCRIPTION LIST SORTS    00002400
002500* DESCENDING BY COUNT INSTEAD, SO IT IS SORTED IN-LINE HERE       00002500
002600* RATHER THAN THROUGH CHGSORT.                                    00002600
002700*                                                                 00002700
002800* CHANGE LOG                                                      00002800
002900* ----------                                                      00002900
003000* 02/14/91  RWK  0318  ORIGINAL PROGRAM                           00003000
003100* 07/19/92  RWK  0402  ADDED THE SPENDING EXCLUSION PASS - CARD   00003100
003200*                      CENTER WANTED FINANCE CHARGES AND ANNUAL   00003200
003300*                      FEES OUT OF THE TOP-VENDORS LIST           00003300
003400* 04/03/95  DMH  0741  RAISED WS-MAX-TRANS TO 2000 TO MATCH       00003400
003500*                      CHGSORT'S NEW TABLE SIZE                   00003500
003600* 02/02/99  RWK  1140  Y2K - SBT-TRAN-YEAR IS ALREADY 4 DIGITS    00003600
003700*                      ON THE EXTRACT, NO CHANGE REQUIRED HERE.   00003700
003800*                      CONFIRMED WITH CARD CENTER EXTRACT GROUP.  00003800
003900* 11/08/01  DMH  1288  EXCLUSION FILE MAY NOW BE ABSENT ON A      00003900
004000*                      GIVEN RUN - WARN AND CONTINUE PER CARD     00004000
004100*                      CENTER REQUEST, SEE 230-EXCL-NOT-AVAILABLE 00004100
004200****************************************************************  00004200
004300 IDENTIFICATION DIVISION.                                         00004300
004400 PROGRAM-ID. SUBCHASR.                                            00004400
004500 AUTHOR. R. W. KEMP.                                              00004500
004600 INSTALLATION. CARD CENTER - BATCH SYSTEMS.                       00004600
004700 DATE-WRITTEN. 02/14/91.                                          00004700
004800 DATE-COMPILED.                                                   00004800
004900 SECURITY. NON-CONFIDENTIAL.                                      00004900
005000                                                                  00005000
005100 ENVIRONMENT DIVISION.                                            00005100
005200 CONFIGURATION SECTION.                                           00005200
005300 SOURCE-COMPUTER. IBM-390.                                        00005300
005400 OBJECT-COMPUTER. IBM-390.                                        00005400
005500 SPECIAL-NAMES.                                                   00005500
005600     C01 IS TOP-OF-FORM                                           00005600
005700     CLASS WS-ALPHA-CLASS IS 'A' THRU 'Z', 'a' THRU 'z'           00005700
005800     UPSI-0 ON STATUS IS WS-DEBUG-TRACE-ON                        00005800
005900            OFF STATUS IS WS-DEBUG-TRACE-OFF.                     00005900
006000                                                                  00006000
006100 INPUT-OUTPUT SECTION.                                            00006100
006200 FILE-CONTROL.                                                    00006200
006300     SELECT TRANSACTIONS                                          00006300
006400            ASSIGN TO TRANFILE                                    00006400
006500            ORGANIZATION IS SEQUENTIAL                            00006500
006600            FILE STATUS IS WS-TRANS-STATUS.                       00006600
006700                                                                  00006700
006800     SELECT EXCLUSIONS                                            00006800
006900            ASSIGN TO EXCLFILE                                    00006900
007000            ORGANIZATION IS SEQUENTIAL                            00007000
007100            FILE STATUS IS WS-EXCL-STATUS.                        00007100
007200                                                                  00007200
007300     SELECT SUMMARY-REPORT                                        00007300
007400            ASSIGN TO RPTFILE                                     00007400
007500            ORGANIZATION IS SEQUENTIAL                            00007500
007600            FILE STATUS IS WS-RPT-STATUS.                         00007600
007700                                                                  00007700
007800 DATA DIVISION.                                                   00007800
007900 FILE SECTION.                                                    00007900
008000                                                                  00008000
008100 FD  TRANSACTIONS                                                 00008100
008200     RECORDING MODE IS F                                          00008200
008300     LABEL RECORDS ARE STANDARD.                                  00008300
008400 COPY SBTRNREC.                                                   00008400
008500                                                                  00008500
008600 FD  EXCLUSIONS                                                   00008600
008700     RECORDING MODE IS F                                          00008700
008800     LABEL RECORDS ARE STANDARD.                                  00008800
008900 COPY SBEXCREC.                                                   00008900
009000                                                                  00009000
009100 FD  SUMMARY-REPORT                                               00009100
009200     RECORDING MODE IS F                                          00009200
009300     LABEL RECORDS ARE STANDARD.                                  00009300
009400 01  REPORT-LINE                    PIC X(132).                   00009400
009500                                                                  00009500
009600 WORKING-STORAGE SECTION.                                         00009600
009700***************************************************************** 00009700
009800*    SWITCHES AND FILE STATUS                                     00009800
009900***************************************************************** 00009900
010000 77  WS-TRAN-FILE-SW                 PIC X VALUE 'N'.             00010000
010100     88  WS-TRAN-FILE-EOF                VALUE 'Y'.               00010100
010200 77  WS-EXCL-FILE-SW                 PIC X VALUE 'N'.             00010200
010300     88  WS-EXCL-FILE-EOF                VALUE 'Y'.               00010300
010400 77  WS-DUP-FOUND-SW                 PIC X VALUE 'N'.             00010400
010500     88  WS-DUP-FOUND                    VALUE 'Y'.               00010500
010600 77  WS-EXCL-KEEP-SW                 PIC X VALUE 'Y'.             00010600
010700     88  WS-EXCL-KEEP-RECORD             VALUE 'Y'.               00010700
010800 77  WS-GROUP-FOUND-SW               PIC X VALUE 'N'.             00010800
010900     88  WS-GROUP-FOUND                  VALUE 'Y'.               00010900
011000 77  WS-MONTH-FOUND-SW               PIC X VALUE 'N'.             00011000
011100     88  WS-MONTH-FOUND                  VALUE 'Y'.               00011100
011200 77  WS-VENDOR-FOUND-SW              PIC X VALUE 'N'.             00011200
011300     88  WS-VENDOR-FOUND                 VALUE 'Y'.               00011300
011400                                                                  00011400
011500 77  WS-TRANS-STATUS                 PIC X(2) VALUE SPACES.       00011500
011600     88  WS-TRANS-OK                     VALUE '00'.              00011600
011700 77  WS-EXCL-STATUS                  PIC X(2) VALUE SPACES.       00011700
011800     88  WS-EXCL-OK                      VALUE '00'.              00011800
011900 77  WS-RPT-STATUS                   PIC X(2) VALUE SPACES.       00011900
012000     88  WS-RPT-OK                       VALUE '00'.              00012000
012100                                                                  00012100
012200***************************************************************** 00012200
012300*    RUN DATE - PRINTED ON EACH REPORT SECTION HEADING            00012300
012400***************************************************************** 00012400
012500 01  WS-RUN-DATE-AND-TIME.                                        00012500
012600     05  WS-RUN-DATE.                                             00012600
012700         10  WS-RUN-YY               PIC 9(2).                    00012700
012800         10  WS-RUN-MM               PIC 9(2).                    00012800
012900         10  WS-RUN-DD               PIC 9(2).                    00012900
013000     05  WS-RUN-TIME.                                             00013000
013100         10  WS-RUN-HH               PIC 9(2).                    00013100
013200         10  WS-RUN-MN               PIC 9(2).                    00013200
013300         10  WS-RUN-SS               PIC 9(2).                    00013300
013400         10  WS-RUN-HS               PIC 9(2).                    00013400
013500 01  WS-RUN-DATE-NUMERIC REDEFINES WS-RUN-DATE                    00013500
013600                                  PIC 9(6).                       00013600
013700                                                                  00013700
013800***************************************************************** 00013800
013900*    CASE-FOLDING WORK AREA - SAME CONVERTING TABLE USED BY       00013900
014000*    STATEMENT-LOAD, EXCLUSION-LOAD, AND FLAG-KEYWORDS            00014000
014100***************************************************************** 00014100
014200 01  WS-CASE-FOLD-TABLES.                                         00014200
014300     05  WS-UPPER-ALPHABET           PIC X(26) VALUE              00014300
014400             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                        00014400
014500     05  WS-LOWER-ALPHABET           PIC X(26) VALUE              00014500
014600             'abcdefghijklmnopqrstuvwxyz'.                        00014600
014700                                                                  00014700
014800***************************************************************** 00014800
014900*    EXCLUSION RULE TABLES - ONE OCCURRENCE PER CATEGORY          00014900
015000*    (1 = RECURRING, 2 = SPENDING)                                00015000
015100***************************************************************** 00015100
015200 77  WS-MAX-EXCL-VENDOR              PIC 9(3) COMP VALUE 100.     00015200
015300 77  WS-MAX-EXCL-KEYWORD             PIC 9(3) COMP VALUE 50.      00015300
015400 77  WS-MAX-EXCL-CHARGE              PIC 9(3) COMP VALUE 50.      00015400
015500                                                                  00015500
015600 01  WS-EXCL-TABLE.                                               00015600
015700     05  WS-EXCL-CATEGORY OCCURS 2 TIMES.                         00015700
015800         10  WS-EXCL-VENDOR-CT       PIC 9(3) COMP VALUE 0.       00015800
015900         10  WS-EXCL-VENDOR OCCURS 100 TIMES                      00015900
016000                                     PIC X(40).                   00016000
016100         10  WS-EXCL-KEYWORD-CT      PIC 9(3) COMP VALUE 0.       00016100
016200         10  WS-EXCL-KEYWORD OCCURS 50 TIMES                      00016200
016300                                     PIC X(40).                   00016300
016400         10  WS-EXCL-CHARGE-CT       PIC 9(3) COMP VALUE 0.       00016400
016500         10  WS-EXCL-CHARGE OCCURS 50 TIMES                       00016500
016600                                     PIC S9(9)V99 COMP-3.         00016600
016700                                                                  00016700
016800 77  WS-EXCL-CAT-RECUR               PIC 9(1) COMP VALUE 1.       00016800
016900 77  WS-EXCL-CAT-SPEND               PIC 9(1) COMP VALUE 2.       00016900
017000 77  WS-TEST-CATEGORY                PIC 9(1) COMP.               00017000
017100                                                                  00017100
017200***************************************************************** 00017200
017300*    TRANSACTION WORK TABLE - ONE ROW PER LOADED STATEMENT LINE   00017300
017400***************************************************************** 00017400
017500 77  WS-MAX-TRANS                    PIC 9(4) COMP VALUE 2000.    00017500
017600 77  WS-TRAN-COUNT                   PIC 9(4) COMP VALUE 0.       00017600
017700                                                                  00017700
017800 01  WS-TRAN-TABLE.                                               00017800
017900     05  WS-TR-ENTRY OCCURS 2000 TIMES.                           00017900
018000         10  WS-TR-DATE.                                          00018000
018100             15  WS-TR-DATE-N        PIC 9(8).                    00018100
018200         10  WS-TR-DATE-PARTS REDEFINES WS-TR-DATE.               00018200
018300             15  WS-TR-YEAR          PIC 9(4).                    00018300
018400             15  WS-TR-MONTH         PIC 9(2).                    00018400
018500             15  WS-TR-DAY           PIC 9(2).                    00018500
018600         10  WS-TR-VENDOR            PIC X(40).                   00018600
018700         10  WS-TR-VENDOR-LC         PIC X(40).                   00018700
018800         10  WS-TR-CHARGE            PIC S9(9)V99 COMP-3.         00018800
018900         10  WS-TR-RECUR-OK          PIC X VALUE 'Y'.             00018900
019000             88  WS-TR-RECUR-KEPT        VALUE 'Y'.               00019000
019100         10  WS-TR-SPEND-OK          PIC X VALUE 'Y'.             00019100
019200             88  WS-TR-SPEND-KEPT        VALUE 'Y'.               00019200
019300         10  WS-TR-FLAGGED           PIC X VALUE 'N'.             00019300
019400             88  WS-TR-IS-FLAGGED        VALUE 'Y'.               00019400
019500                                                                  00019500
019600 77  WS-SCAN-IDX                     PIC 9(4) COMP VALUE 0.       00019600
019700 77  WS-CLEAN-IDX                    PIC 9(4) COMP VALUE 0.       00019700
019800                                                                  00019800
019900***************************************************************** 00019900
020000*    RECURRING-CHARGE GROUP TABLE - GROUPED BY (VENDOR, CHARGE)   00020000
020100***************************************************************** 00020100
020200 77  WS-MAX-RECUR-GROUPS             PIC 9(4) COMP VALUE 2000.    00020200
020300 77  WS-RECUR-GROUP-CT               PIC 9(4) COMP VALUE 0.       00020300
020400 77  WS-MAX-MONTHS                   PIC 9(2) COMP VALUE 36.      00020400
020500 77  WS-RECUR-QUAL-CT                PIC 9(4) COMP VALUE 0.       00020500
020600                                                                  00020600
020700 01  WS-RECUR-GROUP-TABLE.                                        00020700
020800     05  WS-RG-ENTRY OCCURS 2000 TIMES.                           00020800
020900         10  WS-RG-VENDOR            PIC X(40).                   00020900
021000         10  WS-RG-CHARGE            PIC S9(9)V99 COMP-3.         00021000
021100         10  WS-RG-OCCURS-CT         PIC 9(5) COMP.               00021100
021200         10  WS-RG-MONTH-CT          PIC 9(2) COMP.               00021200
021300         10  WS-RG-MONTH-LIST OCCURS 36 TIMES                     00021300
021400                                     PIC 9(6) COMP.               00021400
021500         10  WS-RG-TOTAL             PIC S9(9)V99 COMP-3.         00021500
021600                                                                  00021600
021700 01  WS-RECUR-OUT-TABLE.                                          00021700
021800     05  WS-RO-ENTRY OCCURS 2000 TIMES.                           00021800
021900         10  WS-RO-VENDOR            PIC X(40).                   00021900
022000         10  WS-RO-CHARGE            PIC S9(9)V99 COMP-3.         00022000
022100         10  WS-RO-TOTAL             PIC S9(9)V99 COMP-3.         00022100
022200         10  WS-RO-MONTH-CT          PIC 9(3) COMP-3.             00022200
022300                                                                  00022300
022400***************************************************************** 00022400
022500*    VENDOR-TOTAL TABLE - TOP-VENDORS-BY-SPENDING                 00022500
022600***************************************************************** 00022600
022700 77  WS-MAX-VENDORS                  PIC 9(4) COMP VALUE 2000.    00022700
022800 77  WS-VTOT-COUNT                   PIC 9(4) COMP VALUE 0.       00022800
022900                                                                  00022900
023000 01  WS-VTOT-TABLE.                                               00023000
023100     05  WS-VT-ENTRY OCCURS 2000 TIMES.                           00023100
023200         10  WS-VT-VENDOR            PIC X(40).                   00023200
023300         10  WS-VT-TOTAL             PIC S9(9)V99 COMP-3.         00023300
023400                                                                  00023400
023500***************************************************************** 00023500
023600*    FLAGGED-SUBSCRIPTION TABLE                                   00023600
023700***************************************************************** 00023700
023800 77  WS-FLAG-COUNT                   PIC 9(4) COMP VALUE 0.       00023800
023900                                                                  00023900
024000 01  WS-FLAG-TABLE.                                               00024000
024100     05  WS-FL-ENTRY OCCURS 2000 TIMES.                           00024100
024200         10  WS-FL-VENDOR            PIC X(40).                   00024200
024300         10  WS-FL-COUNT             PIC 9(5) COMP.               00024300
024400                                                                  00024400
024500***************************************************************** 00024500
024600*    GENERIC SORT BRIDGE TO CHGSORT - SAME SHAPE AS CHGSORT'S     00024600
024700*    OWN SORT-TABLE.  A PARAGRAPH LOADS THE VIEW IT NEEDS,        00024700
024800*    CALLS CHGSORT, THEN READS BACK THROUGH THE SAME VIEW.        00024800
024900***************************************************************** 00024900
025000 77  WS-SORT-COUNT                   PIC S9(8) COMP VALUE 0.      00025000
025100 01  WS-SORT-WORK.                                                00025100
025200     05  WS-SW-ENTRY OCCURS 2000 TIMES.                           00025200
025300         10  WS-SW-SORT-KEY          PIC S9(9)V99 COMP-3.         00025300
025400         10  WS-SW-TEXT-1            PIC X(40).                   00025400
025500         10  WS-SW-AUX-1             PIC S9(9)V99 COMP-3.         00025500
025600         10  WS-SW-AUX-2             PIC 9(3) COMP-3.             00025600
025700                                                                  00025700
025800 01  WS-SORT-WORK-VTOT REDEFINES WS-SORT-WORK.                    00025800
025900     05  WS-SWV-ENTRY OCCURS 2000 TIMES.                          00025900
026000         10  WS-SWV-TOTAL            PIC S9(9)V99 COMP-3.         00026000
026100         10  WS-SWV-VENDOR           PIC X(40).                   00026100
026200         10  FILLER                 PIC X(10).                    00026200
026300                                                                  00026300
026400 01  WS-SORT-WORK-XPN REDEFINES WS-SORT-WORK.                     00026400
026500     05  WS-SWX-ENTRY OCCURS 2000 TIMES.                          00026500
026600         10  WS-SWX-CHARGE           PIC S9(9)V99 COMP-3.         00026600
026700         10  WS-SWX-VENDOR           PIC X(40).                   00026700
026800         10  FILLER                 PIC X(10).                    00026800
026900                                                                  00026900
027000 01  WS-SORT-WORK-REC REDEFINES WS-SORT-WORK.                     00027000
027100     05  WS-SWR-ENTRY OCCURS 2000 TIMES.                          00027100
027200         10  WS-SWR-TOTAL            PIC S9(9)V99 COMP-3.         00027200
027300         10  WS-SWR-VENDOR           PIC X(40).                   00027300
027400         10  WS-SWR-CHARGE           PIC S9(9)V99 COMP-3.         00027400
027500         10  WS-SWR-MONTHS           PIC 9(3) COMP-3.             00027500
027600                                                                  00027600
027700***************************************************************** 00027700
027800*    MISCELLANEOUS WORK AREAS                                     00027800
027900***************************************************************** 00027900
028000 77  WS-MAX-RANKED                   PIC 9(2) COMP VALUE 25.      00028000
028100 77  WS-PRINT-CT                     PIC 9(2) COMP VALUE 0.       00028100
028200 77  WS-BEST-IDX                     PIC 9(4) COMP VALUE 0.       00028200
028300 77  WS-BEST-COUNT                   PIC 9(5) COMP VALUE 0.       00028300
028400 77  WS-OUTER-IDX                    PIC 9(4) COMP VALUE 0.       00028400
028500 77  WS-INNER-IDX                    PIC 9(4) COMP VALUE 0.       00028500
028600 77  WS-HOLD-FLAG-VENDOR              PIC X(40).                  00028600
028700 77  WS-HOLD-FLAG-COUNT               PIC 9(5) COMP.              00028700
028800                                                                  00028800
028900***************************************************************** 00028900
029000*    REPORT HEADING AND DETAIL LINES                              00029000
029100***************************************************************** 00029100
029200 01  WS-RPT-TITLE.                                                00029200
029300     05  FILLER                     PIC X(05) VALUE SPACES.       00029300
029400     05  FILLER                     PIC X(44) VALUE               00029400
029500             'SUBSCRIPTION CHASER - STATEMENT ANALYSIS'.          00029500
029600     05  FILLER                     PIC X(14) VALUE ' RUN DATE: '.00029600
029700     05  RPT-TITLE-MM               PIC 99.                       00029700
029800     05  FILLER                     PIC X VALUE '/'.              00029800
029900     05  RPT-TITLE-DD               PIC 99.                       00029900
030000     05  FILLER                     PIC X VALUE '/'.              00030000
030100     05  RPT-TITLE-YY               PIC 99.                       00030100
030200     05  FILLER                     PIC X(54) VALUE SPACES.       00030200
030300                                                                  00030300
030400 01  WS-RPT-SECTION-HDG1.                                         00030400
030500     05  FILLER                     PIC X(05) VALUE SPACES.       00030500
030600     05  RPT-SECTION-TEXT           PIC X(45) VALUE SPACES.       00030600
030700     05  FILLER                     PIC X(82) VALUE SPACES.       00030700
030800                                                                  00030800
030900 01  WS-RPT-COL-HDG-VENDOR-CHARGE.                                00030900
031000     05  FILLER                     PIC X(05) VALUE SPACES.       00031000
031100     05  FILLER                     PIC X(40) VALUE 'VENDOR'.     00031100
031200     05  FILLER                     PIC X(20) VALUE 'CHARGE'.     00031200
031300     05  FILLER                     PIC X(67) VALUE SPACES.       00031300
031400                                                                  00031400
031500 01  WS-RPT-COL-HDG-VENDOR-TOTAL.                                 00031500
031600     05  FILLER                     PIC X(05) VALUE SPACES.       00031600
031700     05  FILLER                     PIC X(40) VALUE 'VENDOR'.     00031700
031800     05  FILLER                     PIC X(20) VALUE 'TOTAL SPENT'.00031800
031900     05  FILLER                     PIC X(67) VALUE SPACES.       00031900
032000                                                                  00032000
032100 01  WS-RPT-COL-HDG-VENDOR-COUNT.                                 00032100
032200     05  FILLER                     PIC X(05) VALUE SPACES.       00032200
032300     05  FILLER                     PIC X(40) VALUE 'VENDOR'.     00032300
032400     05  FILLER                     PIC X(20) VALUE               00032400
032500             'FLAGGED COUNT'.                                     00032500
032600     05  FILLER                     PIC X(67) VALUE SPACES.       00032600
032700                                                                  00032700
032800 01  WS-RPT-COL-HDG-RECURRING.                                    00032800
032900     05  FILLER                     PIC X(05) VALUE SPACES.       00032900
033000     05  FILLER                     PIC X(40) VALUE 'VENDOR'.     00033000
033100     05  FILLER                     PIC X(16) VALUE 'CHARGE'.     00033100
033200     05  FILLER                     PIC X(18) VALUE 'TOTAL SPENT'.00033200
033300     05  FILLER                     PIC X(12) VALUE 'MONTHS'.     00033300
033400     05  FILLER                     PIC X(41) VALUE SPACES.       00033400
033500                                                                  00033500
033600 01  WS-RPT-DETAIL-VENDOR-CHARGE.                                 00033600
033700     05  FILLER                     PIC X(05) VALUE SPACES.       00033700
033800     05  DL-VC-VENDOR               PIC X(40).                    00033800
033900     05  FILLER                     PIC X(02) VALUE SPACES.       00033900
034000     05  DL-VC-CHARGE               PIC ZZ,ZZZ,ZZ9.99-.           00034000
034100     05  FILLER                     PIC X(71) VALUE SPACES.       00034100
034200                                                                  00034200
034300 01  WS-RPT-DETAIL-VENDOR-TOTAL.                                  00034300
034400     05  FILLER                     PIC X(05) VALUE SPACES.       00034400
034500     05  DL-VT-VENDOR               PIC X(40).                    00034500
034600     05  FILLER                     PIC X(02) VALUE SPACES.       00034600
034700     05  DL-VT-TOTAL                PIC ZZZ,ZZZ,ZZ9.99-.          00034700
034800     05  FILLER                     PIC X(70) VALUE SPACES.       00034800
034900                                                                  00034900
035000 01  WS-RPT-DETAIL-VENDOR-COUNT.                                  00035000
035100     05  FILLER                     PIC X(05) VALUE SPACES.       00035100
035200     05  DL-VN-VENDOR               PIC X(40).                    00035200
035300     05  FILLER                     PIC X(07) VALUE SPACES.       00035300
035400     05  DL-VN-COUNT                PIC ZZ,ZZ9.                   00035400
035500     05  FILLER                     PIC X(73) VALUE SPACES.       00035500
035600                                                                  00035600
035700 01  WS-RPT-DETAIL-RECURRING.                                     00035700
035800     05  FILLER                     PIC X(05) VALUE SPACES.       00035800
035900     05  DL-RC-VENDOR               PIC X(40).                    00035900
036000     05  DL-RC-CHARGE               PIC ZZ,ZZZ,ZZ9.99-.           00036000
036100     05  FILLER                     PIC X(02) VALUE SPACES.       00036100
036200     05  DL-RC-TOTAL                PIC ZZZ,ZZZ,ZZ9.99-.          00036200
036300     05  FILLER                     PIC X(02) VALUE SPACES.       00036300
036400     05  DL-RC-MONTHS               PIC ZZ9.                      00036400
036500     05  FILLER                     PIC X(29) VALUE SPACES.       00036500
036600                                                                  00036600
036700 01  WS-RPT-NO-ENTRIES-LINE.                                      00036700
036800     05  FILLER                     PIC X(05) VALUE SPACES.       00036800
036900     05  FILLER                     PIC X(40) VALUE               00036900
037000             '(NO QUALIFYING TRANSACTIONS)'.                      00037000
037100     05  FILLER                     PIC X(87) VALUE SPACES.       00037100
037200                                                                  00037200
037300 PROCEDURE DIVISION.                                              00037300
037400***************************************************************** 00037400
037500 000-MAIN-LOGIC.                                                  00037500
037600     PERFORM 100-INITIALIZE-RUN.                                  00037600
037700     PERFORM 200-LOAD-EXCLUSIONS THRU 200-EXIT.                   00037700
037800     PERFORM 300-LOAD-STATEMENTS THRU 300-EXIT.                   00037800
037900     PERFORM 400-CLEAN-RECURRING-SET THRU 400-EXIT.               00037900
038000     PERFORM 450-CLEAN-SPENDING-SET THRU 450-EXIT.                00038000
038100     PERFORM 600-FIND-RECURRING-CHARGES THRU 600-EXIT.            00038100
038200     PERFORM 700-FLAG-SUBSCRIPTIONS THRU 700-EXIT.                00038200
038300     PERFORM 800-TOP-VENDORS-BY-SPEND THRU 800-EXIT.              00038300
038400     PERFORM 850-MOST-EXPENSIVE-CHARGES THRU 850-EXIT.            00038400
038500     PERFORM 900-PRINT-SUMMARY-REPORT THRU 900-EXIT.              00038500
038600     PERFORM 990-TERMINATE-RUN.                                   00038600
038700     GOBACK.                                                      00038700
038800                                                                  00038800
038900***************************************************************** 00038900
039000 100-INITIALIZE-RUN.                                              00039000
039100     ACCEPT WS-RUN-DATE FROM DATE.                                00039100
039200     ACCEPT WS-RUN-TIME FROM TIME.                                00039200
039300     MOVE WS-RUN-MM TO RPT-TITLE-MM.                              00039300
039400     MOVE WS-RUN-DD TO RPT-TITLE-DD.                              00039400
039500     MOVE WS-RUN-YY TO RPT-TITLE-YY.                              00039500
039600     OPEN INPUT TRANSACTIONS.                                     00039600
039700     OPEN OUTPUT SUMMARY-REPORT.                                  00039700
039800     IF NOT WS-TRANS-OK                                           00039800
039900         DISPLAY 'SBCH0100E - TRANSACTIONS FILE OPEN FAILED, '    00039900
040000                 'STATUS = ' WS-TRANS-STATUS                      00040000
040100         MOVE 16 TO RETURN-CODE                                   00040100
040200         GO TO 999-ABEND-RTN.                                     00040200
040300                                                                  00040300
040400***************************************************************** 00040400
040500*    EXCLUSION-LOAD                                               00040500
040600***************************************************************** 00040600
040700 200-LOAD-EXCLUSIONS.                                             00040700
040800     IF WS-DEBUG-TRACE-ON                                         00040800
040900         DISPLAY '200-LOAD-EXCLUSIONS'.                           00040900
041000     OPEN INPUT EXCLUSIONS.                                       00041000
041100     IF NOT WS-EXCL-OK                                            00041100
041200         PERFORM 230-EXCL-NOT-AVAILABLE                           00041200
041300     ELSE                                                         00041300
041400         PERFORM 210-READ-EXCL-RECORD                             00041400
041500         PERFORM 220-STORE-EXCL-RULE                              00041500
041600                 UNTIL WS-EXCL-FILE-EOF                           00041600
041700         CLOSE EXCLUSIONS.                                        00041700
041800 200-EXIT.                                                        00041800
041900     EXIT.                                                        00041900
042000                                                                  00042000
042100 210-READ-EXCL-RECORD.                                            00042100
042200     READ EXCLUSIONS                                              00042200
042300         AT END MOVE 'Y' TO WS-EXCL-FILE-SW.                      00042300
042400                                                                  00042400
042500 220-STORE-EXCL-RULE.                                             00042500
042600     EVALUATE TRUE                                                00042600
042700         WHEN SBX-CATEGORY-RECURRING                              00042700
042800             MOVE WS-EXCL-CAT-RECUR TO WS-TEST-CATEGORY           00042800
042900         WHEN SBX-CATEGORY-SPENDING                               00042900
043000             MOVE WS-EXCL-CAT-SPEND TO WS-TEST-CATEGORY           00043000
043100         WHEN OTHER                                               00043100
043200             MOVE 0 TO WS-TEST-CATEGORY                           00043200
043300     END-EVALUATE.                                                00043300
043400     IF WS-TEST-CATEGORY NOT = 0                                  00043400
043500         EVALUATE TRUE                                            00043500
043600             WHEN SBX-TYPE-VENDOR                                 00043600
043700                 PERFORM 222-STORE-EXCL-VENDOR                    00043700
043800             WHEN SBX-TYPE-KEYWORD                                00043800
043900                 PERFORM 224-STORE-EXCL-KEYWORD                   00043900
044000             WHEN SBX-TYPE-CHARGE                                 00044000
044100                 PERFORM 226-STORE-EXCL-CHARGE                    00044100
044200         END-EVALUATE.                                            00044200
044300     PERFORM 210-READ-EXCL-RECORD.                                00044300
044400 220-EXIT.                                                        00044400
044500     EXIT.                                                        00044500
044600                                                                  00044600
044700 222-STORE-EXCL-VENDOR.                                           00044700
044800     IF WS-EXCL-VENDOR-CT (WS-TEST-CATEGORY) <                    00044800
044900        WS-MAX-EXCL-VENDOR                                        00044900
045000         ADD 1 TO WS-EXCL-VENDOR-CT (WS-TEST-CATEGORY)            00045000
045100         MOVE SBX-EXCL-VENDOR-TEXT TO                             00045100
045200              WS-EXCL-VENDOR (WS-TEST-CATEGORY,                   00045200
045300                 WS-EXCL-VENDOR-CT (WS-TEST-CATEGORY))            00045300
045400         PERFORM 228-LOWERCASE-VENDOR-SLOT.                       00045400
045500                                                                  00045500
045600 224-STORE-EXCL-KEYWORD.                                          00045600
045700     IF WS-EXCL-KEYWORD-CT (WS-TEST-CATEGORY) <                   00045700
045800        WS-MAX-EXCL-KEYWORD                                       00045800
045900         ADD 1 TO WS-EXCL-KEYWORD-CT (WS-TEST-CATEGORY)           00045900
046000         MOVE SBX-EXCL-VENDOR-TEXT TO                             00046000
046100              WS-EXCL-KEYWORD (WS-TEST-CATEGORY,                  00046100
046200                 WS-EXCL-KEYWORD-CT (WS-TEST-CATEGORY))           00046200
046300         INSPECT WS-EXCL-KEYWORD (WS-TEST-CATEGORY,               00046300
046400                 WS-EXCL-KEYWORD-CT (WS-TEST-CATEGORY))           00046400
046500             CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET.   00046500
046600                                                                  00046600
046700 226-STORE-EXCL-CHARGE.                                           00046700
046800     IF WS-EXCL-CHARGE-CT (WS-TEST-CATEGORY) <                    00046800
046900        WS-MAX-EXCL-CHARGE                                        00046900
047000         ADD 1 TO WS-EXCL-CHARGE-CT (WS-TEST-CATEGORY)            00047000
047100         MOVE SBX-EXCL-CHARGE TO                                  00047100
047200              WS-EXCL-CHARGE (WS-TEST-CATEGORY,                   00047200
047300                 WS-EXCL-CHARGE-CT (WS-TEST-CATEGORY)).           00047300
047400                                                                  00047400
047500 228-LOWERCASE-VENDOR-SLOT.                                       00047500
047600     INSPECT WS-EXCL-VENDOR (WS-TEST-CATEGORY,                    00047600
047700             WS-EXCL-VENDOR-CT (WS-TEST-CATEGORY))                00047700
047800         CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET.       00047800
047900                                                                  00047900
048000 230-EXCL-NOT-AVAILABLE.                                          00048000
048100     DISPLAY 'SBCH0200W - EXCLUSION FILE NOT AVAILABLE OR '       00048100
048200             'EMPTY, STATUS = ' WS-EXCL-STATUS                    00048200
048300             ' - CONTINUING WITH EMPTY EXCLUSION RULES'.          00048300
048400                                                                  00048400
048500***************************************************************** 00048500
048600*    STATEMENT-LOAD                                               00048600
048700***************************************************************** 00048700
048800 300-LOAD-STATEMENTS.                                             00048800
048900     IF WS-DEBUG-TRACE-ON                                         00048900
049000         DISPLAY '300-LOAD-STATEMENTS'.                           00049000
049100     PERFORM 310-READ-TRAN-RECORD.                                00049100
049200     PERFORM 320-STORE-IF-NOT-DUP                                 00049200
049300             UNTIL WS-TRAN-FILE-EOF.                              00049300
049400 300-EXIT.                                                        00049400
049500     EXIT.                                                        00049500
049600                                                                  00049600
049700 310-READ-TRAN-RECORD.                                            00049700
049800     READ TRANSACTIONS                                            00049800
049900         AT END MOVE 'Y' TO WS-TRAN-FILE-SW.                      00049900
050000                                                                  00050000
050100 320-STORE-IF-NOT-DUP.                                            00050100
050200     PERFORM 330-SCAN-FOR-DUPLICATE.                              00050200
050300     IF NOT WS-DUP-FOUND                                          00050300
050400         PERFORM 340-ADD-TRAN-TO-TABLE.                           00050400
050500     PERFORM 310-READ-TRAN-RECORD.                                00050500
050600 320-EXIT.                                                        00050600
050700     EXIT.                                                        00050700
050800                                                                  00050800
050900 330-SCAN-FOR-DUPLICATE.                                          00050900
051000     MOVE 'N' TO WS-DUP-FOUND-SW.                                 00051000
051100     PERFORM 332-TEST-ONE-EXISTING-ROW                            00051100
051200             VARYING WS-SCAN-IDX FROM 1 BY 1                      00051200
051300             UNTIL WS-SCAN-IDX > WS-TRAN-COUNT                    00051300
051400             OR WS-DUP-FOUND.                                     00051400
051500                                                                  00051500
051600 332-TEST-ONE-EXISTING-ROW.                                       00051600
051700     IF SBT-TRAN-DATE-N = WS-TR-DATE-N (WS-SCAN-IDX)              00051700
051800         AND SBT-TRAN-VENDOR = WS-TR-VENDOR (WS-SCAN-IDX)         00051800
051900         AND SBT-TRAN-CHARGE = WS-TR-CHARGE (WS-SCAN-IDX)         00051900
052000         MOVE 'Y' TO WS-DUP-FOUND-SW.                             00052000
052100                                                                  00052100
052200 340-ADD-TRAN-TO-TABLE.                                           00052200
052300     IF WS-TRAN-COUNT >= WS-MAX-TRANS                             00052300
052400         DISPLAY 'SBCH0300S - TRANSACTION TABLE FULL AT '         00052400
052500                 WS-MAX-TRANS ' ROWS - RUN TERMINATED'            00052500
052600         MOVE 20 TO RETURN-CODE                                   00052600
052700         PERFORM 990-TERMINATE-RUN                                00052700
052800         GO TO 999-ABEND-RTN.                                     00052800
052900     ADD 1 TO WS-TRAN-COUNT.                                      00052900
053000     MOVE SBT-TRAN-DATE-N TO WS-TR-DATE-N (WS-TRAN-COUNT).        00053000
053100     MOVE SBT-TRAN-VENDOR TO WS-TR-VENDOR (WS-TRAN-COUNT).        00053100
053200     MOVE SBT-TRAN-CHARGE TO WS-TR-CHARGE (WS-TRAN-COUNT).        00053200
053300     MOVE 'Y' TO WS-TR-RECUR-OK (WS-TRAN-COUNT).                  00053300
053400     MOVE 'Y' TO WS-TR-SPEND-OK (WS-TRAN-COUNT).                  00053400
053500     MOVE 'N' TO WS-TR-FLAGGED (WS-TRAN-COUNT).                   00053500
053600     MOVE WS-TR-VENDOR (WS-TRAN-COUNT) TO                         00053600
053700          WS-TR-VENDOR-LC (WS-TRAN-COUNT).                        00053700
053800     INSPECT WS-TR-VENDOR-LC (WS-TRAN-COUNT)                      00053800
053900         CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET.       00053900
054000                                                                  00054000
054100***************************************************************** 00054100
054200*    CLEAN - RUN ONCE PER CATEGORY AGAINST THE SAME TABLE.        00054200
054300*    DUPLICATE ELIMINATION (CLEAN STEP 1) IS ALREADY SATISFIED    00054300
054400*    BY 330-SCAN-FOR-DUPLICATE ABOVE, SO ONLY THE VENDOR,         00054400
054500*    KEYWORD, AND CHARGE EXCLUSION TESTS REMAIN HERE.             00054500
054600***************************************************************** 00054600
054700 400-CLEAN-RECURRING-SET.                                         00054700
054800     IF WS-DEBUG-TRACE-ON                                         00054800
054900         DISPLAY '400-CLEAN-RECURRING-SET'.                       00054900
055000     MOVE WS-EXCL-CAT-RECUR TO WS-TEST-CATEGORY.                  00055000
055100     PERFORM 410-CLEAN-ONE-ROW                                    00055100
055200             VARYING WS-CLEAN-IDX FROM 1 BY 1                     00055200
055300             UNTIL WS-CLEAN-IDX > WS-TRAN-COUNT.                  00055300
055400 400-EXIT.                                                        00055400
055500     EXIT.                                                        00055500
055600                                                                  00055600
055700 410-CLEAN-ONE-ROW.                                               00055700
055800     PERFORM 500-PASSES-EXCL-TEST.                                00055800
055900     MOVE WS-EXCL-KEEP-SW TO WS-TR-RECUR-OK (WS-CLEAN-IDX).       00055900
056000                                                                  00056000
056100 450-CLEAN-SPENDING-SET.                                          00056100
056200     IF WS-DEBUG-TRACE-ON                                         00056200
056300         DISPLAY '450-CLEAN-SPENDING-SET'.                        00056300
056400     MOVE WS-EXCL-CAT-SPEND TO WS-TEST-CATEGORY.                  00056400
056500     PERFORM 460-CLEAN-ONE-ROW                                    00056500
056600             VARYING WS-CLEAN-IDX FROM 1 BY 1                     00056600
056700             UNTIL WS-CLEAN-IDX > WS-TRAN-COUNT.                  00056700
056800 450-EXIT.                                                        00056800
056900     EXIT.                                                        00056900
057000                                                                  00057000
057100 460-CLEAN-ONE-ROW.                                               00057100
057200     PERFORM 500-PASSES-EXCL-TEST.                                00057200
057300     MOVE WS-EXCL-KEEP-SW TO WS-TR-SPEND-OK (WS-CLEAN-IDX).       00057300
057400                                                                  00057400
057500*    500-PASSES-EXCL-TEST EXPECTS WS-TEST-CATEGORY AND            00057500
057600*    WS-CLEAN-IDX SET BY THE CALLER.  RETURNS WS-EXCL-KEEP-SW.    00057600
057700 500-PASSES-EXCL-TEST.                                            00057700
057800     MOVE 'Y' TO WS-EXCL-KEEP-SW.                                 00057800
057900     PERFORM 510-TEST-VENDOR-EXCLUSION.                           00057900
058000     IF WS-EXCL-KEEP-RECORD                                       00058000
058100         PERFORM 520-TEST-KEYWORD-EXCLUSION.                      00058100
058200     IF WS-EXCL-KEEP-RECORD                                       00058200
058300         PERFORM 530-TEST-CHARGE-EXCLUSION.                       00058300
058400                                                                  00058400
058500 510-TEST-VENDOR-EXCLUSION.                                       00058500
058600     MOVE 'N' TO WS-VENDOR-FOUND-SW.                              00058600
058700     PERFORM 512-TEST-ONE-EXCL-VENDOR                             00058700
058800             VARYING WS-OUTER-IDX FROM 1 BY 1                     00058800
058900             UNTIL WS-OUTER-IDX >                                 00058900
059000                   WS-EXCL-VENDOR-CT (WS-TEST-CATEGORY)           00059000
059100             OR WS-VENDOR-FOUND.                                  00059100
059200     IF WS-VENDOR-FOUND                                           00059200
059300         MOVE 'N' TO WS-EXCL-KEEP-SW.                             00059300
059400                                                                  00059400
059500 512-TEST-ONE-EXCL-VENDOR.                                        00059500
059600     IF WS-TR-VENDOR-LC (WS-CLEAN-IDX) =                          00059600
059700        WS-EXCL-VENDOR (WS-TEST-CATEGORY, WS-OUTER-IDX)           00059700
059800         MOVE 'Y' TO WS-VENDOR-FOUND-SW.                          00059800
059900                                                                  00059900
060000 520-TEST-KEYWORD-EXCLUSION.                                      00060000
060100     MOVE 'N' TO WS-VENDOR-FOUND-SW.                              00060100
060200     PERFORM 522-TEST-ONE-EXCL-KEYWORD                            00060200
060300             VARYING WS-OUTER-IDX FROM 1 BY 1                     00060300
060400             UNTIL WS-OUTER-IDX >                                 00060400
060500                   WS-EXCL-KEYWORD-CT (WS-TEST-CATEGORY)          00060500
060600             OR WS-VENDOR-FOUND.                                  00060600
060700     IF WS-VENDOR-FOUND                                           00060700
060800         MOVE 'N' TO WS-EXCL-KEEP-SW.                             00060800
060900                                                                  00060900
061000 522-TEST-ONE-EXCL-KEYWORD.                                       00061000
061100     PERFORM 524-FIND-KEYWORD-LENGTH.                             00061100
061200     IF WS-PRINT-CT > 0                                           00061200
061300         IF WS-TR-VENDOR-LC (WS-CLEAN-IDX) =                      00061300
061400            WS-EXCL-KEYWORD (WS-TEST-CATEGORY, WS-OUTER-IDX)      00061400
061500               (1:WS-PRINT-CT)                                    00061500
061600            MOVE 'Y' TO WS-VENDOR-FOUND-SW                        00061600
061700         ELSE                                                     00061700
061800            MOVE 0 TO WS-BEST-COUNT                               00061800
061900            INSPECT WS-TR-VENDOR-LC (WS-CLEAN-IDX)                00061900
062000                TALLYING WS-BEST-COUNT FOR ALL                    00062000
062100                WS-EXCL-KEYWORD (WS-TEST-CATEGORY, WS-OUTER-IDX)  00062100
062200                    (1:WS-PRINT-CT)                               00062200
062300            IF WS-BEST-COUNT > 0                                  00062300
062400                MOVE 'Y' TO WS-VENDOR-FOUND-SW.                   00062400
062500                                                                  00062500
062600*    WS-PRINT-CT IS REUSED HERE AS A SCRATCH LENGTH HOLDER -      00062600
062700*    TRUE NAME WOULD BE WS-KEYWORD-LEN BUT THE FIELD ALREADY      00062700
062800*    EXISTS ON THE REPORT-COUNTER GROUP SO WE BORROW IT.          00062800
062900 524-FIND-KEYWORD-LENGTH.                                         00062900
063000     MOVE 40 TO WS-PRINT-CT.                                      00063000
063100     PERFORM 526-BACK-UP-OVER-SPACES                              00063100
063200             UNTIL WS-PRINT-CT = 0                                00063200
063300             OR WS-EXCL-KEYWORD (WS-TEST-CATEGORY, WS-OUTER-IDX)  00063300
063400                (WS-PRINT-CT:1) NOT = SPACE.                      00063400
063500                                                                  00063500
063600 526-BACK-UP-OVER-SPACES.                                         00063600
063700     SUBTRACT 1 FROM WS-PRINT-CT.                                 00063700
063800                                                                  00063800
063900 530-TEST-CHARGE-EXCLUSION.                                       00063900
064000     MOVE 'N' TO WS-VENDOR-FOUND-SW.                              00064000
064100     PERFORM 532-TEST-ONE-EXCL-CHARGE                             00064100
064200             VARYING WS-OUTER-IDX FROM 1 BY 1                     00064200
064300             UNTIL WS-OUTER-IDX >                                 00064300
064400                   WS-EXCL-CHARGE-CT (WS-TEST-CATEGORY)           00064400
064500             OR WS-VENDOR-FOUND.                                  00064500
064600     IF WS-VENDOR-FOUND                                           00064600
064700         MOVE 'N' TO WS-EXCL-KEEP-SW.                             00064700
064800                                                                  00064800
064900 532-TEST-ONE-EXCL-CHARGE.                                        00064900
065000     IF WS-TR-CHARGE (WS-CLEAN-IDX) =                             00065000
065100        WS-EXCL-CHARGE (WS-TEST-CATEGORY, WS-OUTER-IDX)           00065100
065200         MOVE 'Y' TO WS-VENDOR-FOUND-SW.                          00065200
065300                                                                  00065300
065400***************************************************************** 00065400
065500*    RECURRING                                                    00065500
065600***************************************************************** 00065600
065700 600-FIND-RECURRING-CHARGES.                                      00065700
065800     IF WS-DEBUG-TRACE-ON                                         00065800
065900         DISPLAY '600-FIND-RECURRING-CHARGES'.                    00065900
066000     PERFORM 610-BUILD-ONE-GROUP                                  00066000
066100             VARYING WS-CLEAN-IDX FROM 1 BY 1                     00066100
066200             UNTIL WS-CLEAN-IDX > WS-TRAN-COUNT.                  00066200
066300     PERFORM 640-SELECT-ONE-QUALIFIER                             00066300
066400             VARYING WS-OUTER-IDX FROM 1 BY 1                     00066400
066500             UNTIL WS-OUTER-IDX > WS-RECUR-GROUP-CT.              00066500
066600     PERFORM 650-SORT-RECUR-BY-TOTAL.                             00066600
066700 600-EXIT.                                                        00066700
066800     EXIT.                                                        00066800
066900                                                                  00066900
067000 610-BUILD-ONE-GROUP.                                             00067000
067100     IF WS-TR-RECUR-KEPT (WS-CLEAN-IDX)                           00067100
067200         PERFORM 612-FIND-EXISTING-GROUP                          00067200
067300         IF NOT WS-GROUP-FOUND                                    00067300
067400             PERFORM 616-OPEN-NEW-GROUP                           00067400
067500         PERFORM 618-ADD-TRAN-TO-GROUP                            00067500
067600         PERFORM 620-COUNT-GROUP-MONTH.                           00067600
067700                                                                  00067700
067800 612-FIND-EXISTING-GROUP.                                         00067800
067900     MOVE 'N' TO WS-GROUP-FOUND-SW.                               00067900
068000     PERFORM 614-TEST-ONE-GROUP                                   00068000
068100             VARYING WS-OUTER-IDX FROM 1 BY 1                     00068100
068200             UNTIL WS-OUTER-IDX > WS-RECUR-GROUP-CT               00068200
068300             OR WS-GROUP-FOUND.                                   00068300
068400                                                                  00068400
068500 614-TEST-ONE-GROUP.                                              00068500
068600     IF WS-TR-VENDOR (WS-CLEAN-IDX) =                             00068600
068700        WS-RG-VENDOR (WS-OUTER-IDX)                               00068700
068800        AND WS-TR-CHARGE (WS-CLEAN-IDX) =                         00068800
068900            WS-RG-CHARGE (WS-OUTER-IDX)                           00068900
069000         MOVE 'Y' TO WS-GROUP-FOUND-SW.                           00069000
069100                                                                  00069100
069200 616-OPEN-NEW-GROUP.                                              00069200
069300     IF WS-RECUR-GROUP-CT >= WS-MAX-RECUR-GROUPS                  00069300
069400         DISPLAY 'SBCH0600S - RECURRING GROUP TABLE FULL - '      00069400
069500                 'RUN TERMINATED'                                 00069500
069600         MOVE 21 TO RETURN-CODE                                   00069600
069700         PERFORM 990-TERMINATE-RUN                                00069700
069800         GO TO 999-ABEND-RTN.                                     00069800
069900     ADD 1 TO WS-RECUR-GROUP-CT.                                  00069900
070000     MOVE WS-RECUR-GROUP-CT TO WS-OUTER-IDX.                      00070000
070100     MOVE WS-TR-VENDOR (WS-CLEAN-IDX) TO                          00070100
070200          WS-RG-VENDOR (WS-OUTER-IDX).                            00070200
070300     MOVE WS-TR-CHARGE (WS-CLEAN-IDX) TO                          00070300
070400          WS-RG-CHARGE (WS-OUTER-IDX).                            00070400
070500     MOVE 0 TO WS-RG-OCCURS-CT (WS-OUTER-IDX).                    00070500
070600     MOVE 0 TO WS-RG-MONTH-CT (WS-OUTER-IDX).                     00070600
070700                                                                  00070700
070800 618-ADD-TRAN-TO-GROUP.                                           00070800
070900     ADD 1 TO WS-RG-OCCURS-CT (WS-OUTER-IDX).                     00070900
071000                                                                  00071000
071100 620-COUNT-GROUP-MONTH.                                           00071100
071200     MOVE 'N' TO WS-MONTH-FOUND-SW.                               00071200
071300     PERFORM 622-TEST-ONE-MONTH                                   00071300
071400             VARYING WS-INNER-IDX FROM 1 BY 1                     00071400
071500             UNTIL WS-INNER-IDX > WS-RG-MONTH-CT (WS-OUTER-IDX)   00071500
071600             OR WS-MONTH-FOUND.                                   00071600
071700     IF NOT WS-MONTH-FOUND                                        00071700
071800         AND WS-RG-MONTH-CT (WS-OUTER-IDX) < WS-MAX-MONTHS        00071800
071900         ADD 1 TO WS-RG-MONTH-CT (WS-OUTER-IDX)                   00071900
072000         COMPUTE WS-RG-MONTH-LIST (WS-OUTER-IDX,                  00072000
072100                 WS-RG-MONTH-CT (WS-OUTER-IDX)) =                 00072100
072200                 WS-TR-YEAR (WS-CLEAN-IDX) * 100 +                00072200
072300                 WS-TR-MONTH (WS-CLEAN-IDX).                      00072300
072400                                                                  00072400
072500 622-TEST-ONE-MONTH.                                              00072500
072600     IF WS-RG-MONTH-LIST (WS-OUTER-IDX, WS-INNER-IDX) =           00072600
072700        WS-TR-YEAR (WS-CLEAN-IDX) * 100 +                         00072700
072800        WS-TR-MONTH (WS-CLEAN-IDX)                                00072800
072900         MOVE 'Y' TO WS-MONTH-FOUND-SW.                           00072900
073000                                                                  00073000
073100 640-SELECT-ONE-QUALIFIER.                                        00073100
073200     IF WS-RG-MONTH-CT (WS-OUTER-IDX) > 2                         00073200
073300         ADD 1 TO WS-RECUR-QUAL-CT                                00073300
073400         MOVE WS-RG-VENDOR (WS-OUTER-IDX) TO                      00073400
073500              WS-RO-VENDOR (WS-RECUR-QUAL-CT)                     00073500
073600         MOVE WS-RG-CHARGE (WS-OUTER-IDX) TO                      00073600
073700              WS-RO-CHARGE (WS-RECUR-QUAL-CT)                     00073700
073800         MOVE WS-RG-MONTH-CT (WS-OUTER-IDX) TO                    00073800
073900              WS-RO-MONTH-CT (WS-RECUR-QUAL-CT)                   00073900
074000         COMPUTE WS-RO-TOTAL (WS-RECUR-QUAL-CT) =                 00074000
074100                 WS-RG-CHARGE (WS-OUTER-IDX) *                    00074100
074200                 WS-RG-OCCURS-CT (WS-OUTER-IDX).                  00074200
074300                                                                  00074300
074400 650-SORT-RECUR-BY-TOTAL.                                         00074400
074500     MOVE WS-RECUR-QUAL-CT TO WS-SORT-COUNT.                      00074500
074600     IF WS-SORT-COUNT > 0                                         00074600
074700         PERFORM 652-LOAD-ONE-RECUR-ROW                           00074700
074800                 VARYING WS-OUTER-IDX FROM 1 BY 1                 00074800
074900                 UNTIL WS-OUTER-IDX > WS-RECUR-QUAL-CT            00074900
075000         CALL 'CHGSORT' USING WS-SORT-COUNT, WS-SORT-WORK         00075000
075100         PERFORM 654-UNLOAD-ONE-RECUR-ROW                         00075100
075200                 VARYING WS-OUTER-IDX FROM 1 BY 1                 00075200
075300                 UNTIL WS-OUTER-IDX > WS-RECUR-QUAL-CT.           00075300
075400                                                                  00075400
075500 652-LOAD-ONE-RECUR-ROW.                                          00075500
075600     MOVE WS-RO-TOTAL (WS-OUTER-IDX) TO                           00075600
075700          WS-SWR-TOTAL (WS-OUTER-IDX).                            00075700
075800     MOVE WS-RO-VENDOR (WS-OUTER-IDX) TO                          00075800
075900          WS-SWR-VENDOR (WS-OUTER-IDX).                           00075900
076000     MOVE WS-RO-CHARGE (WS-OUTER-IDX) TO                          00076000
076100          WS-SWR-CHARGE (WS-OUTER-IDX).                           00076100
076200     MOVE WS-RO-MONTH-CT (WS-OUTER-IDX) TO                        00076200
076300          WS-SWR-MONTHS (WS-OUTER-IDX).                           00076300
076400                                                                  00076400
076500 654-UNLOAD-ONE-RECUR-ROW.                                        00076500
076600     MOVE WS-SWR-TOTAL (WS-OUTER-IDX) TO                          00076600
076700          WS-RO-TOTAL (WS-OUTER-IDX).                             00076700
076800     MOVE WS-SWR-VENDOR (WS-OUTER-IDX) TO                         00076800
076900          WS-RO-VENDOR (WS-OUTER-IDX).                            00076900
077000     MOVE WS-SWR-CHARGE (WS-OUTER-IDX) TO                         00077000
077100          WS-RO-CHARGE (WS-OUTER-IDX).                            00077100
077200     MOVE WS-SWR-MONTHS (WS-OUTER-IDX) TO                         00077200
077300          WS-RO-MONTH-CT (WS-OUTER-IDX).                          00077300
077400                                                                  00077400
077500***************************************************************** 00077500
077600*    FLAG-KEYWORDS                                                00077600
077700***************************************************************** 00077700
077800 700-FLAG-SUBSCRIPTIONS.                                          00077800
077900     IF WS-DEBUG-TRACE-ON                                         00077900
078000         DISPLAY '700-FLAG-SUBSCRIPTIONS'.                        00078000
078100     PERFORM 710-FLAG-ONE-ROW                                     00078100
078200             VARYING WS-CLEAN-IDX FROM 1 BY 1                     00078200
078300             UNTIL WS-CLEAN-IDX > WS-TRAN-COUNT.                  00078300
078400 700-EXIT.                                                        00078400
078500     EXIT.                                                        00078500
078600                                                                  00078600
078700 710-FLAG-ONE-ROW.                                                00078700
078800     IF WS-TR-SPEND-KEPT (WS-CLEAN-IDX)                           00078800
078900         PERFORM 712-TEST-KEYWORD-MATCH                           00078900
079000         IF WS-TR-IS-FLAGGED (WS-CLEAN-IDX)                       00079000
079100             PERFORM 720-ACCUM-FLAG-COUNT.                        00079100
079200                                                                  00079200
079300 712-TEST-KEYWORD-MATCH.                                          00079300
079400     MOVE 0 TO WS-BEST-COUNT.                                     00079400
079500     INSPECT WS-TR-VENDOR-LC (WS-CLEAN-IDX)                       00079500
079600         TALLYING WS-BEST-COUNT FOR ALL 'membership'.             00079600
079700     IF WS-BEST-COUNT = 0                                         00079700
079800         INSPECT WS-TR-VENDOR-LC (WS-CLEAN-IDX)                   00079800
079900             TALLYING WS-BEST-COUNT FOR ALL 'subscription'.       00079900
080000     IF WS-BEST-COUNT = 0                                         00080000
080100         INSPECT WS-TR-VENDOR-LC (WS-CLEAN-IDX)                   00080100
080200             TALLYING WS-BEST-COUNT FOR ALL 'renewal'.            00080200
080300     IF WS-BEST-COUNT > 0                                         00080300
080400         MOVE 'Y' TO WS-TR-FLAGGED (WS-CLEAN-IDX).                00080400
080500                                                                  00080500
080600 720-ACCUM-FLAG-COUNT.                                            00080600
080700     MOVE 'N' TO WS-VENDOR-FOUND-SW.                              00080700
080800     PERFORM 722-TEST-ONE-FLAG-VENDOR                             00080800
080900             VARYING WS-OUTER-IDX FROM 1 BY 1                     00080900
081000             UNTIL WS-OUTER-IDX > WS-FLAG-COUNT                   00081000
081100             OR WS-VENDOR-FOUND.                                  00081100
081200     IF WS-VENDOR-FOUND                                           00081200
081300         ADD 1 TO WS-FL-COUNT (WS-OUTER-IDX)                      00081300
081400     ELSE                                                         00081400
081500         PERFORM 724-OPEN-NEW-FLAG-VENDOR.                        00081500
081600                                                                  00081600
081700 722-TEST-ONE-FLAG-VENDOR.                                        00081700
081800     IF WS-TR-VENDOR (WS-CLEAN-IDX) =                             00081800
081900        WS-FL-VENDOR (WS-OUTER-IDX)                               00081900
082000         MOVE 'Y' TO WS-VENDOR-FOUND-SW.                          00082000
082100                                                                  00082100
082200 724-OPEN-NEW-FLAG-VENDOR.                                        00082200
082300     ADD 1 TO WS-FLAG-COUNT.                                      00082300
082400     MOVE WS-TR-VENDOR (WS-CLEAN-IDX) TO                          00082400
082500          WS-FL-VENDOR (WS-FLAG-COUNT).                           00082500
082600     MOVE 1 TO WS-FL-COUNT (WS-FLAG-COUNT).                       00082600
082700                                                                  00082700
082800***************************************************************** 00082800
082900*    TOP-VENDORS                                                  00082900
083000***************************************************************** 00083000
083100 800-TOP-VENDORS-BY-SPEND.                                        00083100
083200     IF WS-DEBUG-TRACE-ON                                         00083200
083300         DISPLAY '800-TOP-VENDORS-BY-SPEND'.                      00083300
083400     PERFORM 810-ACCUM-ONE-VENDOR-TOTAL                           00083400
083500             VARYING WS-CLEAN-IDX FROM 1 BY 1                     00083500
083600             UNTIL WS-CLEAN-IDX > WS-TRAN-COUNT.                  00083600
083700     PERFORM 820-SORT-VTOT-BY-TOTAL.                              00083700
083800 800-EXIT.                                                        00083800
083900     EXIT.                                                        00083900
084000                                                                  00084000
084100 810-ACCUM-ONE-VENDOR-TOTAL.                                      00084100
084200     IF WS-TR-SPEND-KEPT (WS-CLEAN-IDX)                           00084200
084300         MOVE 'N' TO WS-VENDOR-FOUND-SW                           00084300
084400         PERFORM 812-TEST-ONE-VTOT-VENDOR                         00084400
084500                 VARYING WS-OUTER-IDX FROM 1 BY 1                 00084500
084600                 UNTIL WS-OUTER-IDX > WS-VTOT-COUNT               00084600
084700                 OR WS-VENDOR-FOUND                               00084700
084800         IF WS-VENDOR-FOUND                                       00084800
084900             ADD WS-TR-CHARGE (WS-CLEAN-IDX) TO                   00084900
085000                 WS-VT-TOTAL (WS-OUTER-IDX)                       00085000
085100         ELSE                                                     00085100
085200             PERFORM 814-OPEN-NEW-VTOT-VENDOR.                    00085200
085300                                                                  00085300
085400 812-TEST-ONE-VTOT-VENDOR.                                        00085400
085500     IF WS-TR-VENDOR (WS-CLEAN-IDX) =                             00085500
085600        WS-VT-VENDOR (WS-OUTER-IDX)                               00085600
085700         MOVE 'Y' TO WS-VENDOR-FOUND-SW.                          00085700
085800                                                                  00085800
085900 814-OPEN-NEW-VTOT-VENDOR.                                        00085900
086000     IF WS-VTOT-COUNT >= WS-MAX-VENDORS                           00086000
086100         DISPLAY 'SBCH0800S - VENDOR-TOTAL TABLE FULL - RUN '     00086100
086200                 'TERMINATED'                                     00086200
086300         MOVE 22 TO RETURN-CODE                                   00086300
086400         PERFORM 990-TERMINATE-RUN                                00086400
086500         GO TO 999-ABEND-RTN.                                     00086500
086600     ADD 1 TO WS-VTOT-COUNT.                                      00086600
086700     MOVE WS-TR-VENDOR (WS-CLEAN-IDX) TO                          00086700
086800          WS-VT-VENDOR (WS-VTOT-COUNT).                           00086800
086900     MOVE WS-TR-CHARGE (WS-CLEAN-IDX) TO                          00086900
087000          WS-VT-TOTAL (WS-VTOT-COUNT).                            00087000
087100                                                                  00087100
087200 820-SORT-VTOT-BY-TOTAL.                                          00087200
087300     MOVE WS-VTOT-COUNT TO WS-SORT-COUNT.                         00087300
087400     IF WS-SORT-COUNT > 0                                         00087400
087500         PERFORM 822-LOAD-ONE-VTOT-ROW                            00087500
087600                 VARYING WS-OUTER-IDX FROM 1 BY 1                 00087600
087700                 UNTIL WS-OUTER-IDX > WS-VTOT-COUNT               00087700
087800         CALL 'CHGSORT' USING WS-SORT-COUNT, WS-SORT-WORK         00087800
087900         PERFORM 824-UNLOAD-ONE-VTOT-ROW                          00087900
088000                 VARYING WS-OUTER-IDX FROM 1 BY 1                 00088000
088100                 UNTIL WS-OUTER-IDX > WS-VTOT-COUNT.              00088100
088200                                                                  00088200
088300 822-LOAD-ONE-VTOT-ROW.                                           00088300
088400     MOVE WS-VT-TOTAL (WS-OUTER-IDX) TO                           00088400
088500          WS-SWV-TOTAL (WS-OUTER-IDX).                            00088500
088600     MOVE WS-VT-VENDOR (WS-OUTER-IDX) TO                          00088600
088700          WS-SWV-VENDOR (WS-OUTER-IDX).                           00088700
088800                                                                  00088800
088900 824-UNLOAD-ONE-VTOT-ROW.                                         00088900
089000     MOVE WS-SWV-TOTAL (WS-OUTER-IDX) TO                          00089000
089100          WS-VT-TOTAL (WS-OUTER-IDX).                             00089100
089200     MOVE WS-SWV-VENDOR (WS-OUTER-IDX) TO                         00089200
089300          WS-VT-VENDOR (WS-OUTER-IDX).                            00089300
089400                                                                  00089400
089500***************************************************************** 00089500
089600*    EXPENSIVE                                                    00089600
089700***************************************************************** 00089700
089800 850-MOST-EXPENSIVE-CHARGES.                                      00089800
089900     IF WS-DEBUG-TRACE-ON                                         00089900
090000         DISPLAY '850-MOST-EXPENSIVE-CHARGES'.                    00090000
090100     MOVE 0 TO WS-SORT-COUNT.                                     00090100
090200     PERFORM 860-LOAD-ONE-XPN-ROW                                 00090200
090300             VARYING WS-CLEAN-IDX FROM 1 BY 1                     00090300
090400             UNTIL WS-CLEAN-IDX > WS-TRAN-COUNT.                  00090400
090500     IF WS-SORT-COUNT > 0                                         00090500
090600         CALL 'CHGSORT' USING WS-SORT-COUNT, WS-SORT-WORK.        00090600
090700 850-EXIT.                                                        00090700
090800     EXIT.                                                        00090800
090900                                                                  00090900
091000 860-LOAD-ONE-XPN-ROW.                                            00091000
091100     IF WS-TR-SPEND-KEPT (WS-CLEAN-IDX)                           00091100
091200         ADD 1 TO WS-SORT-COUNT                                   00091200
091300         MOVE WS-TR-CHARGE (WS-CLEAN-IDX) TO                      00091300
091400              WS-SWX-CHARGE (WS-SORT-COUNT)                       00091400
091500         MOVE WS-TR-VENDOR (WS-CLEAN-IDX) TO                      00091500
091600              WS-SWX-VENDOR (WS-SORT-COUNT).                      00091600
091700                                                                  00091700
091800***************************************************************** 00091800
091900*    REPORT                                                       00091900
092000***************************************************************** 00092000
092100 900-PRINT-SUMMARY-REPORT.                                        00092100
092200     IF WS-DEBUG-TRACE-ON                                         00092200
092300         DISPLAY '900-PRINT-SUMMARY-REPORT'.                      00092300
092400     PERFORM 910-PRINT-EXPENSIVE-SECTION.                         00092400
092500     PERFORM 920-PRINT-TOPVENDOR-SECTION.                         00092500
092600     PERFORM 930-PRINT-FLAGGED-SECTION.                           00092600
092700     PERFORM 940-PRINT-RECURRING-SECTION.                         00092700
092800 900-EXIT.                                                        00092800
092900     EXIT.                                                        00092900
093000                                                                  00093000
093100 910-PRINT-EXPENSIVE-SECTION.                                     00093100
093200     MOVE 'MOST EXPENSIVE CHARGES' TO RPT-SECTION-TEXT.           00093200
093300     PERFORM 950-PRINT-PAGE-HEADING.                              00093300
093400     WRITE REPORT-LINE FROM WS-RPT-COL-HDG-VENDOR-CHARGE          00093400
093500         AFTER ADVANCING 2.                                       00093500
093600     MOVE 0 TO WS-PRINT-CT.                                       00093600
093700     IF WS-SORT-COUNT > 0                                         00093700
093800         PERFORM 912-PRINT-ONE-EXPENSIVE-LINE                     00093800
093900                 VARYING WS-OUTER-IDX FROM 1 BY 1                 00093900
094000                 UNTIL WS-OUTER-IDX > WS-SORT-COUNT               00094000
094100                 OR WS-PRINT-CT >= WS-MAX-RANKED.                 00094100
094200     IF WS-PRINT-CT = 0                                           00094200
094300         WRITE REPORT-LINE FROM WS-RPT-NO-ENTRIES-LINE            00094300
094400             AFTER ADVANCING 1.                                   00094400
094500                                                                  00094500
094600 912-PRINT-ONE-EXPENSIVE-LINE.                                    00094600
094700     MOVE WS-SWX-VENDOR (WS-OUTER-IDX) TO DL-VC-VENDOR.           00094700
094800     MOVE WS-SWX-CHARGE (WS-OUTER-IDX) TO DL-VC-CHARGE.           00094800
094900     WRITE REPORT-LINE FROM WS-RPT-DETAIL-VENDOR-CHARGE           00094900
095000         AFTER ADVANCING 1.                                       00095000
095100     ADD 1 TO WS-PRINT-CT.                                        00095100
095200                                                                  00095200
095300 920-PRINT-TOPVENDOR-SECTION.                                     00095300
095400     MOVE 'TOP VENDORS BY SPENDING' TO RPT-SECTION-TEXT.          00095400
095500     PERFORM 950-PRINT-PAGE-HEADING.                              00095500
095600     WRITE REPORT-LINE FROM WS-RPT-COL-HDG-VENDOR-TOTAL           00095600
095700         AFTER ADVANCING 2.                                       00095700
095800     MOVE 0 TO WS-PRINT-CT.                                       00095800
095900     IF WS-VTOT-COUNT > 0                                         00095900
096000         PERFORM 922-PRINT-ONE-TOPVENDOR-LINE                     00096000
096100                 VARYING WS-OUTER-IDX FROM 1 BY 1                 00096100
096200                 UNTIL WS-OUTER-IDX > WS-VTOT-COUNT               00096200
096300                 OR WS-PRINT-CT >= WS-MAX-RANKED.                 00096300
096400     IF WS-PRINT-CT = 0                                           00096400
096500         WRITE REPORT-LINE FROM WS-RPT-NO-ENTRIES-LINE            00096500
096600             AFTER ADVANCING 1.                                   00096600
096700                                                                  00096700
096800 922-PRINT-ONE-TOPVENDOR-LINE.                                    00096800
096900     MOVE WS-VT-VENDOR (WS-OUTER-IDX) TO DL-VT-VENDOR.            00096900
097000     MOVE WS-VT-TOTAL (WS-OUTER-IDX) TO DL-VT-TOTAL.              00097000
097100     WRITE REPORT-LINE FROM WS-RPT-DETAIL-VENDOR-TOTAL            00097100
097200         AFTER ADVANCING 1.                                       00097200
097300     ADD 1 TO WS-PRINT-CT.                                        00097300
097400                                                                  00097400
097500 930-PRINT-FLAGGED-SECTION.                                       00097500
097600     MOVE 'FLAGGED SUBSCRIPTION TRANSACTIONS' TO                  00097600
097700          RPT-SECTION-TEXT.                                       00097700
097800     PERFORM 950-PRINT-PAGE-HEADING.                              00097800
097900     WRITE REPORT-LINE FROM WS-RPT-COL-HDG-VENDOR-COUNT           00097900
098000         AFTER ADVANCING 2.                                       00098000
098100     MOVE 0 TO WS-PRINT-CT.                                       00098100
098200     PERFORM 932-PRINT-ONE-FLAGGED-LINE                           00098200
098300             VARYING WS-OUTER-IDX FROM 1 BY 1                     00098300
098400             UNTIL WS-OUTER-IDX > WS-FLAG-COUNT.                  00098400
098500     IF WS-PRINT-CT = 0                                           00098500
098600         WRITE REPORT-LINE FROM WS-RPT-NO-ENTRIES-LINE            00098600
098700             AFTER ADVANCING 1.                                   00098700
098800                                                                  00098800
098900*    FLAGGED COUNTS SORT DESCENDING - A SIMPLE SELECTION SORT     00098900
099000*    RUN IN-LINE HERE (CHGSORT ONLY SORTS ASCENDING).             00099000
099100 932-PRINT-ONE-FLAGGED-LINE.                                      00099100
099200     PERFORM 934-FIND-HIGHEST-REMAINING.                          00099200
099300     IF WS-BEST-IDX > 0                                           00099300
099400         MOVE WS-FL-VENDOR (WS-BEST-IDX) TO DL-VN-VENDOR          00099400
099500         MOVE WS-FL-COUNT (WS-BEST-IDX) TO DL-VN-COUNT            00099500
099600         WRITE REPORT-LINE FROM WS-RPT-DETAIL-VENDOR-COUNT        00099600
099700             AFTER ADVANCING 1                                    00099700
099800         ADD 1 TO WS-PRINT-CT                                     00099800
099900         MOVE WS-FL-VENDOR (WS-BEST-IDX) TO WS-HOLD-FLAG-VENDOR   00099900
100000         MOVE WS-FL-COUNT (WS-BEST-IDX) TO WS-HOLD-FLAG-COUNT     00100000
100100         MOVE WS-FL-VENDOR (WS-OUTER-IDX) TO                      00100100
100200              WS-FL-VENDOR (WS-BEST-IDX)                          00100200
100300         MOVE WS-FL-COUNT (WS-OUTER-IDX) TO                       00100300
100400              WS-FL-COUNT (WS-BEST-IDX)                           00100400
100500         MOVE WS-HOLD-FLAG-VENDOR TO WS-FL-VENDOR (WS-OUTER-IDX)  00100500
100600         MOVE WS-HOLD-FLAG-COUNT TO WS-FL-COUNT (WS-OUTER-IDX).   00100600
100700                                                                  00100700
100800 934-FIND-HIGHEST-REMAINING.                                      00100800
100900     MOVE 0 TO WS-BEST-IDX.                                       00100900
101000     MOVE 0 TO WS-BEST-COUNT.                                     00101000
101100     PERFORM 936-TEST-ONE-REMAINING                               00101100
101200             VARYING WS-INNER-IDX FROM WS-OUTER-IDX BY 1          00101200
101300             UNTIL WS-INNER-IDX > WS-FLAG-COUNT.                  00101300
101400                                                                  00101400
101500 936-TEST-ONE-REMAINING.                                          00101500
101600     IF WS-FL-COUNT (WS-INNER-IDX) > WS-BEST-COUNT                00101600
101700         MOVE WS-FL-COUNT (WS-INNER-IDX) TO WS-BEST-COUNT         00101700
101800         MOVE WS-INNER-IDX TO WS-BEST-IDX.                        00101800
101900                                                                  00101900
102000 940-PRINT-RECURRING-SECTION.                                     00102000
102100     MOVE 'RECURRING CHARGES BY TOTAL SPENT' TO                   00102100
102200          RPT-SECTION-TEXT.                                       00102200
102300     PERFORM 950-PRINT-PAGE-HEADING.                              00102300
102400     WRITE REPORT-LINE FROM WS-RPT-COL-HDG-RECURRING              00102400
102500         AFTER ADVANCING 2.                                       00102500
102600     MOVE 0 TO WS-PRINT-CT.                                       00102600
102700     PERFORM 942-PRINT-ONE-RECURRING-LINE                         00102700
102800             VARYING WS-OUTER-IDX FROM 1 BY 1                     00102800
102900             UNTIL WS-OUTER-IDX > WS-RECUR-QUAL-CT.               00102900
103000     IF WS-PRINT-CT = 0                                           00103000
103100         WRITE REPORT-LINE FROM WS-RPT-NO-ENTRIES-LINE            00103100
103200             AFTER ADVANCING 1.                                   00103200
103300                                                                  00103300
103400 942-PRINT-ONE-RECURRING-LINE.                                    00103400
103500     MOVE WS-RO-VENDOR (WS-OUTER-IDX) TO DL-RC-VENDOR.            00103500
103600     MOVE WS-RO-CHARGE (WS-OUTER-IDX) TO DL-RC-CHARGE.            00103600
103700     MOVE WS-RO-TOTAL (WS-OUTER-IDX) TO DL-RC-TOTAL.              00103700
103800     MOVE WS-RO-MONTH-CT (WS-OUTER-IDX) TO DL-RC-MONTHS.          00103800
103900     WRITE REPORT-LINE FROM WS-RPT-DETAIL-RECURRING               00103900
104000         AFTER ADVANCING 1.                                       00104000
104100     ADD 1 TO WS-PRINT-CT.                                        00104100
104200                                                                  00104200
104300 950-PRINT-PAGE-HEADING.                                          00104300
104400     WRITE REPORT-LINE FROM WS-RPT-TITLE                          00104400
104500         AFTER ADVANCING TOP-OF-FORM.                             00104500
104600     WRITE REPORT-LINE FROM WS-RPT-SECTION-HDG1                   00104600
104700         AFTER ADVANCING 2.                                       00104700
104800                                                                  00104800
104900***************************************************************** 00104900
105000 990-TERMINATE-RUN.                                               00105000
105100     CLOSE TRANSACTIONS.                                          00105100
105200     CLOSE SUMMARY-REPORT.                                        00105200
105300                                                                  00105300
105400***************************************************************** 00105400
105500*    COMMON FATAL-ERROR EXIT - EVERY ABEND PATH IN THIS PROGRAM   00105500
105600*    FALLS THROUGH HERE BY GO TO, NOT BY FALLING OFF THE BOTTOM   00105600
105700*    OF A PARAGRAPH.  RETURN-CODE IS ALREADY SET BY THE CALLER.   00105700
105800***************************************************************** 00105800
105900 999-ABEND-RTN.                                                   00105900
106000     DISPLAY 'SBCH9999S - RUN TERMINATING, RETURN-CODE = '        00106000
106100             RETURN-CODE.                                         00106100
106200     GOBACK.                                                      00106200
