000100****************************************************************  00000100
000200* SBTRNREC   -   STATEMENT TRANSACTION RECORD                     00000200
000300*                                                                 00000300
000400*    COPYBOOK FOR THE CARD-STATEMENT TRANSACTION LINE USED BY     00000400
000500*    SUBCHASR.  ONE RECORD PER TRANSACTION LINE ON THE STATEMENT  00000500
000600*    EXTRACT FILES.  FIXED-LENGTH, SEQUENTIAL ORGANIZATION.       00000600
000700*                                                                 00000700
000800*    SBT-TRAN-CHARGE CARRIES BANK-STATEMENT SIGN CONVENTION -     00000800
000900*    PURCHASES ARE NEGATIVE, CREDITS/REFUNDS ARE POSITIVE.        00000900
001000*                                                                 00001000
001100*    CHANGE LOG                                                   00001100
001200*    ----------                                                   00001200
001300*    03/11/88  RWK  0188  ORIGINAL COPYBOOK - CARD CENTER EXTRACT 00001300
001400*    09/14/91  LPT  0612  ADDED SBT-TRAN-YEAR/MONTH/DAY REDEFINES 00001400
001500*                         FOR THE MONTH-GROUPING LOGIC IN SUBCHASR00001500
001600*    06/02/93  RWK  0689  WIDENED SBT-TRAN-CHARGE FROM S9(5)V99   00001600
001700*                         TO S9(7)V99 - LARGE CORPORATE-CARD      00001700
001800*                         CHARGES WERE TRUNCATING ON OVERFLOW     00001800
001900*    05/02/94  DMH  0803  COORDINATED WITH SBEXCREC.  VENDOR FIELD00001900
002000*                         HERE STAYS X(40) - MATCHED ON EXCLUSION 00002000
002100*                         LOAD, NOT HERE                          00002100
002200*    11/20/95  LPT  0871  CONFIRMED WITH CARD CENTER EXTRACT GROUP00002200
002300*                         THAT TRAILING FILLER COVERS A FUTURE    00002300
002400*                         MERCHANT-CATEGORY-CODE FIELD, NOT YET   00002400
002500*                         POPULATED ON THE EXTRACT                00002500
002600*    02/02/99  RWK  1140  Y2K - CONFIRMED 4-DIGIT YEAR ALREADY IN 00002600
002700*                         USE ON THIS EXTRACT, NO CHANGE REQUIRED 00002700
002800*    01/18/00  RWK  1151  Y2K FOLLOW-UP - RAN JAN-2000 STATEMENT  00002800
002900*                         EXTRACT THROUGH SUBCHASR, SBT-TRAN-YEAR 00002900
003000*                         CAME BACK 2000 AS EXPECTED, NO DEFECT   00003000
003100*    11/08/01  DMH  1288  EXCLUSION FILE MAY NOW BE ABSENT ON A   00003100
003200*                         GIVEN RUN - NOTED HERE SINCE THIS RECORD00003200
003300*                         IS THE ONE SUBCHASR STILL REQUIRES      00003300
003400*    04/03/04  DMH  1392  CONFIRMED EXTRACT VENDOR FIELD STILL    00003400
003500*                         FITS X(40) AFTER CARD CENTER'S MERCHANT 00003500
003600*                         NAME REFORMAT - NO LAYOUT CHANGE        00003600
003700****************************************************************  00003700
003800 01  SBT-TRAN-REC.                                                00003800
003900     05  SBT-TRAN-DATE.                                           00003900
004000         10  SBT-TRAN-DATE-N         PIC 9(8).                    00004000
004100     05  SBT-TRAN-DATE-PARTS REDEFINES SBT-TRAN-DATE.             00004100
004200         10  SBT-TRAN-YEAR           PIC 9(4).                    00004200
004300         10  SBT-TRAN-MONTH          PIC 9(2).                    00004300
004400         10  SBT-TRAN-DAY            PIC 9(2).                    00004400
004500     05  SBT-TRAN-VENDOR             PIC X(40).                   00004500
004600     05  SBT-TRAN-CHARGE             PIC S9(7)V99.                00004600
004700     05  FILLER                     PIC X(02).                    00004700
