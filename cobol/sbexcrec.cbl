000100****************************************************************  00000100
000200* SBEXCREC   -   EXCLUSION RULE RECORD                            00000200
000300*                                                                 00000300
000400*    COPYBOOK FOR THE CARDHOLDER-MAINTAINED EXCLUSION CONTROL     00000400
000500*    FILE READ BY SUBCHASR.  EACH RECORD IS ONE RULE, FILED       00000500
000600*    UNDER ONE OF TWO CATEGORIES - RECURRING OR SPENDING - AND    00000600
000700*    IS ONE OF THREE TYPES:                                       00000700
000800*                                                                 00000800
000900*         VENDOR   -  EXACT, LOWER-CASED VENDOR NAME MATCH        00000900
001000*         KEYWORD  -  LOWER-CASED VENDOR SUBSTRING MATCH          00001000
001100*         CHARGE   -  EXACT SIGNED AMOUNT MATCH                   00001100
001200*                                                                 00001200
001300*    THE FILE IS OPTIONAL.  A MISSING OR UNREADABLE FILE IS NOT   00001300
001400*    AN ERROR - SEE 230-EXCL-NOT-AVAILABLE IN SUBCHASR.           00001400
001500*                                                                 00001500
001600*    CHANGE LOG                                                   00001600
001700*    ----------                                                   00001700
001800*    06/23/89  RWK  0241  ORIGINAL COPYBOOK                       00001800
001900*    11/14/91  LPT  0615  ADDED SBX-EXCL-TYPE AND ITS THREE 88S - 00001900
002000*                         RULES WERE PREVIOUSLY VENDOR-ONLY       00002000
002100*    05/02/94  DMH  0803  WIDENED SBX-EXCL-VENDOR-TEXT FROM 24    00002100
002200*                         TO 40 TO MATCH SBT-TRAN-VENDOR          00002200
002300*    08/09/95  RWK  0861  CONFIRMED SBX-EXCL-CHARGE SIGN MATCHES  00002300
002400*                         SBT-TRAN-CHARGE - BOTH BANK-STATEMENT   00002400
002500*                         CONVENTION, NO CHANGE REQUIRED          00002500
002600*    02/02/99  RWK  1139  Y2K - NO DATE FIELD ON THIS RECORD,     00002600
002700*                         REVIEWED AND CLOSED WITH NO ACTION      00002700
002800*    11/08/01  DMH  1288  DOCUMENTED THAT A MISSING OR UNREADABLE 00002800
002900*                         EXCLUSION FILE IS NOT AN ERROR - SEE    00002900
003000*                         230-EXCL-NOT-AVAILABLE IN SUBCHASR      00003000
003100*    07/16/03  LPT  1340  CONFIRMED SBX-EXCL-CATEGORY STAYS       00003100
003200*                         X(10) AFTER CARD CENTER RENAMED THE     00003200
003300*                         SPENDING CATEGORY ON THE INPUT SCREEN - 00003300
003400*                         VALUE LITERAL HERE WAS UNCHANGED        00003400
003500****************************************************************  00003500
003600 01  SBX-EXCL-REC.                                                00003600
003700     05  SBX-EXCL-CATEGORY           PIC X(10).                   00003700
003800         88  SBX-CATEGORY-RECURRING  VALUE 'RECURRING'.           00003800
003900         88  SBX-CATEGORY-SPENDING   VALUE 'SPENDING'.            00003900
004000     05  SBX-EXCL-TYPE               PIC X(08).                   00004000
004100         88  SBX-TYPE-VENDOR         VALUE 'VENDOR'.              00004100
004200         88  SBX-TYPE-KEYWORD        VALUE 'KEYWORD'.             00004200
004300         88  SBX-TYPE-CHARGE         VALUE 'CHARGE'.              00004300
004400     05  SBX-EXCL-VENDOR-TEXT        PIC X(40).                   00004400
004500     05  SBX-EXCL-CHARGE             PIC S9(7)V99.                00004500
004600     05  FILLER                     PIC X(08).                    00004600
