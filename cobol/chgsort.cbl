000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF THE CARD CENTER                00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  CHGSORT                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  R. W. KEMP                                            00000700
000800*                                                                 00000800
000900* ASCENDING INSERTION SORT OF A SMALL IN-MEMORY WORK TABLE OF     00000900
001000* VENDOR/AMOUNT ENTRIES.  CALLED BY SUBCHASR ONCE FOR EACH OF     00001000
001100* THE THREE RANKED LISTS IT BUILDS (TOP VENDORS BY SPEND, MOST    00001100
001200* EXPENSIVE CHARGES, RECURRING CHARGES BY TOTAL SPENT) - A        00001200
001300* SHOP UTILITY IN THE SAME FAMILY AS ADSORT, REWORKED TO CARRY    00001300
001400* A VENDOR NAME ALONGSIDE THE SORT KEY INSTEAD OF A BARE NUMBER.  00001400
001500*                                                                 00001500
001600* AMOUNTS FOLLOW BANK-STATEMENT SIGN CONVENTION - THE MOST        00001600
001700* NEGATIVE (BIGGEST OUTLAY) ENTRY SORTS FIRST.  THE CALLER        00001700
001800* PICKS WHICH OF THE THREE REDEFINES OF SORT-ENTRY TO LOAD        00001800
001900* AND READ BACK - CHGSORT ITSELF ONLY EVER LOOKS AT THE GENERIC   00001900
002000* PIC S9(9)V99 COMP-3 KEY IN SE-SORT-KEY.                         00002000
002100*                                                                 00002100
002200* CHANGE LOG                                                      00002200
002300* ----------                                                      00002300
002400* 11/30/90  RWK  0301  ORIGINAL - LIFTED THE INSERTION LOOP OUT   00002400
002500*                      OF ADSORT AND ADDED THE VENDOR/AUX FIELDS  00002500
002600*                      FOR THE SUBSCRIPTION-CHASER JOB            00002600
002700* 04/09/92  RWK  0377  ADDED THE EXPENSIVE-CHARGES REDEFINES -    00002700
002800*                      SUBCHASR NEEDED A SECOND RANKED LIST AND   00002800
002900*                      THIS SORT WAS THE SAME SHAPE               00002900
003000* 02/18/94  LPT  0761  ADDED THE RECURRING-CHARGES REDEFINES      00003000
003100*                      (RC-TOTAL/RC-VENDOR/RC-CHARGE/RC-MONTHS)   00003100
003200*                      FOR THE THIRD RANKED LIST                  00003200
003300* 08/08/96  DMH  0955  RAISED SORT-TABLE FROM 500 TO 2000         00003300
003400*                      ENTRIES - TOP-VENDORS RUN WAS TRUNCATING   00003400
003500* 02/02/99  RWK  1138  Y2K - NO DATE FIELDS IN THIS TABLE, THE    00003500
003600*                      SORT KEY IS AN AMOUNT.  REVIEWED, CLOSED   00003600
003700*                      WITH NO ACTION                             00003700
003800* 11/08/01  DMH  1289  CONFIRMED INSERTION LOOP STILL MATCHES     00003800
003900*                      SUBCHASR'S BANK-STATEMENT SIGN CONVENTION  00003900
004000*                      AFTER THE EXCLUSION-FILE-OPTIONAL CHANGE   00004000
004100* 04/03/04  DMH  1393  RETIMED THE 2000-ENTRY WORST CASE AFTER    00004100
004200*                      THE HARDWARE REFRESH - WELL WITHIN THE     00004200
004300*                      BATCH WINDOW, NO CHANGE REQUIRED           00004300
004400****************************************************************  00004400
004500 IDENTIFICATION DIVISION.                                         00004500
004600 PROGRAM-ID. CHGSORT.                                             00004600
004700 AUTHOR. R. W. KEMP.                                              00004700
004800 INSTALLATION. CARD CENTER - BATCH SYSTEMS.                       00004800
004900 DATE-WRITTEN. 11/30/90.                                          00004900
005000 DATE-COMPILED.                                                   00005000
005100 SECURITY. NON-CONFIDENTIAL.                                      00005100
005200                                                                  00005200
005300 ENVIRONMENT DIVISION.                                            00005300
005400 CONFIGURATION SECTION.                                           00005400
005500 SOURCE-COMPUTER. IBM-390.                                        00005500
005600 OBJECT-COMPUTER. IBM-390.                                        00005600
005700                                                                  00005700
005800 DATA DIVISION.                                                   00005800
005900 WORKING-STORAGE SECTION.                                         00005900
006000 77  WS-MOVE-FROM                PIC S9(8) COMP.                  00006000
006100 77  WS-INSERT-TO                PIC S9(8) COMP.                  00006100
006200                                                                  00006200
006300 01  WS-HOLD-ENTRY.                                               00006300
006400     05  WS-HOLD-SORT-KEY        PIC S9(9)V99 COMP-3.             00006400
006500     05  WS-HOLD-TEXT-1          PIC X(40).                       00006500
006600     05  WS-HOLD-AUX-1           PIC S9(9)V99 COMP-3.             00006600
006700     05  WS-HOLD-AUX-2           PIC 9(3) COMP-3.                 00006700
006800                                                                  00006800
006900 01  WS-HOLD-ENTRY-BYTES REDEFINES WS-HOLD-ENTRY                  00006900
007000                                  PIC X(56).                      00007000
007100                                                                  00007100
007200*--- TABLE IS VARIABLE LENGTH, SAME AS ADSORT'S OWN               00007200
007300*--- ARRAY-OF-NUMBERS - SORT-COUNT TELLS HOW MANY ROWS THE        00007300
007400*--- CALLER ACTUALLY LOADED.                                      00007400
007500 LINKAGE SECTION.                                                 00007500
007600 01  SORT-COUNT                  PIC S9(8) COMP.                  00007600
007700 01  SORT-TABLE.                                                  00007700
007800     05  SORT-ENTRY                                               00007800
007900                 OCCURS 0 TO 2000 TIMES DEPENDING ON SORT-COUNT.  00007900
008000         10  SE-SORT-KEY         PIC S9(9)V99 COMP-3.             00008000
008100         10  SE-TEXT-1           PIC X(40).                       00008100
008200         10  SE-AUX-1            PIC S9(9)V99 COMP-3.             00008200
008300         10  SE-AUX-2            PIC 9(3) COMP-3.                 00008300
008400                                                                  00008400
008500*--- GENERIC ROW VIEW USED ONLY BY 300-SHIFT-ROW-DOWN TO MOVE AN  00008500
008600*--- ENTIRE ENTRY WITH ONE MOVE INSTEAD OF FOUR.                  00008600
008700 01  SORT-TABLE-BYTES REDEFINES SORT-TABLE.                       00008700
008800     05  STB-ROW                                                  00008800
008900                 OCCURS 0 TO 2000 TIMES DEPENDING ON SORT-COUNT   00008900
009000                                  PIC X(56).                      00009000
009100                                                                  00009100
009200*--- TOP-VENDORS-BY-SPENDING VIEW (VT-TOTAL, VT-VENDOR).          00009200
009300 01  SORT-ENTRY-VENDOR-TOTAL REDEFINES SORT-TABLE.                00009300
009400     05  SVT-ROW                                                  00009400
009500                 OCCURS 0 TO 2000 TIMES DEPENDING ON SORT-COUNT.  00009500
009600         10  SVT-TOTAL           PIC S9(9)V99 COMP-3.             00009600
009700         10  SVT-VENDOR          PIC X(40).                       00009700
009800         10  FILLER             PIC X(10).                        00009800
009900                                                                  00009900
010000*--- MOST-EXPENSIVE-CHARGES VIEW (FS-CHARGE, FS-VENDOR).          00010000
010100 01  SORT-ENTRY-EXPENSIVE REDEFINES SORT-TABLE.                   00010100
010200     05  SXP-ROW                                                  00010200
010300                 OCCURS 0 TO 2000 TIMES DEPENDING ON SORT-COUNT.  00010300
010400         10  SXP-CHARGE          PIC S9(9)V99 COMP-3.             00010400
010500         10  SXP-VENDOR          PIC X(40).                       00010500
010600         10  FILLER             PIC X(10).                        00010600
010700                                                                  00010700
010800*--- RECURRING-CHARGES-BY-TOTAL VIEW (RC-TOTAL, RC-VENDOR,        00010800
010900*--- RC-CHARGE, RC-MONTH-COUNT).                                  00010900
011000 01  SORT-ENTRY-RECURRING REDEFINES SORT-TABLE.                   00011000
011100     05  SRC-ROW                                                  00011100
011200                 OCCURS 0 TO 2000 TIMES DEPENDING ON SORT-COUNT.  00011200
011300         10  SRC-TOTAL           PIC S9(9)V99 COMP-3.             00011300
011400         10  SRC-VENDOR          PIC X(40).                       00011400
011500         10  SRC-CHARGE          PIC S9(9)V99 COMP-3.             00011500
011600         10  SRC-MONTHS          PIC 9(3) COMP-3.                 00011600
011700                                                                  00011700
011800 PROCEDURE DIVISION USING SORT-COUNT, SORT-TABLE.                 00011800
011900                                                                  00011900
012000 000-SORT-ASCENDING.                                              00012000
012100     PERFORM 100-SORT-ONE-ENTRY                                   00012100
012200             VARYING WS-MOVE-FROM FROM 2 BY 1                     00012200
012300             UNTIL WS-MOVE-FROM > SORT-COUNT.                     00012300
012400     GOBACK.                                                      00012400
012500                                                                  00012500
012600 100-SORT-ONE-ENTRY.                                              00012600
012700     PERFORM 110-HOLD-CURRENT-ENTRY.                              00012700
012800     PERFORM 120-FIND-INSERT-SLOT.                                00012800
012900     PERFORM 200-SHIFT-ROW-DOWN                                   00012900
013000             UNTIL SE-SORT-KEY (WS-INSERT-TO) <=                  00013000
013100                   WS-HOLD-SORT-KEY                               00013100
013200             OR WS-INSERT-TO <= 0.                                00013200
013300     PERFORM 400-DROP-ENTRY-IN-SLOT.                              00013300
013400                                                                  00013400
013500 110-HOLD-CURRENT-ENTRY.                                          00013500
013600     MOVE STB-ROW (WS-MOVE-FROM) TO WS-HOLD-ENTRY-BYTES.          00013600
013700                                                                  00013700
013800 120-FIND-INSERT-SLOT.                                            00013800
013900     COMPUTE WS-INSERT-TO = WS-MOVE-FROM - 1.                     00013900
014000                                                                  00014000
014100 200-SHIFT-ROW-DOWN.                                              00014100
014200     MOVE STB-ROW (WS-INSERT-TO) TO                               00014200
014300          STB-ROW (WS-INSERT-TO + 1).                             00014300
014400     COMPUTE WS-INSERT-TO = WS-INSERT-TO - 1.                     00014400
014500                                                                  00014500
014600 400-DROP-ENTRY-IN-SLOT.                                          00014600
014700     MOVE WS-HOLD-ENTRY-BYTES TO STB-ROW (WS-INSERT-TO + 1).      00014700
